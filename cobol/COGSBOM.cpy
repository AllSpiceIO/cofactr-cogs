000100*****************************************************************
000200*    COGSBOM  -  BILL OF MATERIALS LINE-ITEM RECORD              *
000300*                                                                *
000400*    ONE ENTRY PER COMPONENT LINE ITEM ON THE ASSEMBLY BOM.      *
000500*    RECORD IS THE FULL 53-BYTE INTERCHANGE LAYOUT AGREED WITH   *
000600*    ENGINEERING DATA MGMT - EVERY BYTE IS SPOKEN FOR, SO THIS   *
000700*    LAYOUT CARRIES NO RESERVE FILLER THE WAY MASTER RECORDS DO. *
000800*****************************************************************
000900 01  CB-BOM-RECORD.
001000     05  CB-PART-NUMBER            PIC X(24).
001100     05  CB-MANUFACTURER           PIC X(24).
001200     05  CB-QUANTITY               PIC 9(05).
001300*
001400*    ALPHA OVERLAY OF QUANTITY - LETS 220-KEEP-BOM-RECORD DISPLAY
001500*    THE RAW QUANTITY BYTES ON THE BOM-TABLE-FULL WARNING WITHOUT
001600*    RISKING A NUMERIC-FIELD DISPLAY ABEND ON A BAD EXTRACT ROW.
001700     05  CB-QUANTITY-X REDEFINES CB-QUANTITY
001800                                  PIC X(05).
