000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    COGSRPT.
000300 AUTHOR.        R T MULKEY.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  02-14-85.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*  PROGRAM USED TO CREATE THE BOM COST-OF-GOODS-SOLD REPORT:
001300*  COGSRPT READS THE ENGINEERING BILL-OF-MATERIALS FILE, DROPS
001400*  ANY LINE ITEM WITH A BLANK PART NUMBER, CALLS PRICELKP ONCE
001500*  PER KEPT LINE ITEM TO OBTAIN CATALOG PRICING, THEN PRODUCES A
001600*  COSTED-BOM REPORT SHOWING THE PER-UNIT PRICE AND EXTENDED
001700*  TOTAL AT EACH CONFIGURED BUILD QUANTITY (1, 10, 100, 1000
001800*  BOARDS BY DEFAULT), WITH A FINAL GRAND-TOTALS LINE.  PARTS
001900*  WITH NO CATALOG PRICE STILL APPEAR ON THE REPORT WITH BLANK
002000*  PRICE CELLS.  ALL PROGRESS AND WARNING MESSAGES ARE DISPLAYED
002100*  TO SYSOUT.  RUN PARAMETERS (BUILD-QUANTITY LIST, SEARCH
002200*  STRATEGY, WHETHER A MANUFACTURER COLUMN IS CONFIGURED) ARE
002300*  CARRIED IN WS-RUN-PARMS BELOW - THIS SHOP DOES NOT PASS BATCH
002400*  PARAMETERS ON THE COMMAND LINE.
002500*
002600******************************************************************
002700*
002800*    CHANGE LOG.
002900*    ----------------------------------------------------------
003000*    02/14/85  RTM  0000  ORIGINAL PROGRAM - CUSTOMER AGED-TRIAL-
003100*                         BALANCE CONTROL-BREAK REPORT (CNTRLBRK).
003200*    07/09/86  RTM  0081  ADDED PAGE-OVERFLOW TEST ON HEADINGS.
003300*    11/02/88  DWN  0140  CONVERTED AGING BUCKETS TO COMP-3 TOTALS
003400*                         PER OPERATIONS REQUEST.
003500*    06/21/91  DWN  0205  ADDED RETURN-CODE SIGNALLING ON BAD OPEN.
003600*    03/30/94  PJK  0260  CLEANED UP DIAGNOSTIC DISPLAY FORMAT.
003700*    08/11/98  PJK  0311  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON
003800*                         THIS REPORT.  NO CHANGE REQUIRED.
003900*    06/23/02  LGM  1710  REPURPOSED FOR THE ELECTRONICS PROCURE-
004000*                         MENT PROJECT AS THE BOM COGS REPORT -
004100*                         DROPPED THE SORT/AGING-BUCKET LOGIC
004200*                         (BOM IS PROCESSED IN INPUT ORDER, NO
004300*                         CONTROL BREAKS), ADDED THE IN-CORE
004400*                         PRICE LOOKUP VIA PRICELKP AND THE
004500*                         BUILD-QUANTITY BREAKPOINT SELECTION.
004600*    06/25/02  LGM  1710  ADDED MANUFACTURER-COLUMN CONFIG SWITCH
004700*                         AND SEARCH-STRATEGY VALIDATION.
004800*    07/03/02  LGM  1714  ADDED "NO PRICES FOUND" ABORT PATH PER
004900*                         QA - RUN MUST FAIL IF ZERO PARTS PRICE.
005000*    09/18/04  CAH  1822  RAISED BOM/KEPT-ITEM TABLE SIZE TO
005100*                         5000 ROWS - LARGER ASSEMBLIES SEEN.
005200*    04/02/08  CAH  1961  COMMA-DELIMITED REPORT RECORD CHANGED
005300*                         FROM FIXED TO RECORD IS VARYING, SAME
005400*                         AS THE SAM1V CUSTOMER REPORT.
005410*    11/14/09  CAH  2003  110-CHECK-STRATEGY WAS LETTING
005420*                         MPN_EXACT THROUGH AS A THIRD VALID
005430*                         STRATEGY.  PROCUREMENT CONFIRMS ONLY
005440*                         MPN_SKU_MFR AND FUZZY ARE SUPPORTED -
005450*                         MPN_EXACT NOW FALLS INTO WHEN OTHER
005460*                         AND ABORTS THE RUN LIKE ANY OTHER BAD
005470*                         STRATEGY VALUE.
005480*    01/11/10  CAH  2011  ADDED WS-CALL-COUNT (77-LEVEL) TO COUNT
005481*                         PRICELKP CALLS FOR THE EOJ SANITY CHECK,
005482*                         AND WS-CELL-FIELDS-X (REDEFINES) SO THE
005483*                         CELL AREA CAN BE DUMPED IN HEX BY SYSTEMS
005484*                         PROGRAMMING WHEN A LOOKUP LOOKS SUSPECT.
005485*    02/08/10  CAH  2015  220-KEEP-BOM-RECORD WAS NOT CLEARING
005486*                         WS-KI-CATALOG-ID ON A NEW SLOT - AN
005487*                         UNPRICED PART COULD INHERIT A STALE
005488*                         CATALOG ID FROM WHATEVER WAS LEFT IN THAT
005489*                         TABLE ROW.  NOW BLANKED (AND BREAK COUNT
005490*                         ZEROED) THE MOMENT THE SLOT IS CLAIMED.
005491*                         ALSO APPENDED "PARTS" TO THE THREE LOAD/
005492*                         LOOKUP PROGRESS MESSAGES SO THE COUNT
005493*                         READS AS A COUNT OF SOMETHING, AND
005494*                         REPURPOSED THE UNUSED TOP-OF-FORM MNEMONIC
005495*                         AS A VERBOSE-LOGGING SWITCH (UPSI-0) SINCE
005496*                         THIS REPORT HAS NO PRINTER PAGE BREAKS.
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-390.
005900 OBJECT-COMPUTER.   IBM-390.
006000 SPECIAL-NAMES.
006100     UPSI-0 IS SW-COGSRPT-VERBOSE-SWITCH.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*
006600     SELECT BOM-FILE ASSIGN TO UT-S-BOMFILE
006700         FILE STATUS IS WS-BOMFILE-STATUS.
006800*
006900     SELECT COGS-REPORT ASSIGN TO UT-S-COGSRPT
007000         FILE STATUS IS WS-REPORT-STATUS.
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400*
007500 FD  BOM-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 53 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS CB-BOM-RECORD.
008100     COPY COGSBOM.
008200*
008300 FD  COGS-REPORT
008400     RECORD IS VARYING IN SIZE FROM 1 TO 600 CHARACTERS
008500         DEPENDING ON WS-REPORT-LINE-LEN
008600     RECORDING MODE IS V
008700     LABEL RECORDS ARE STANDARD
008800     DATA RECORD IS COGS-REPORT-RECORD.
008900 01  COGS-REPORT-RECORD             PIC X(600).
009000*
009100 WORKING-STORAGE SECTION.
009150*
009160*    STANDALONE COUNTER - NUMBER OF CALLS MADE TO PRICELKP THIS
009170*    RUN.  CHECKED AGAINST WS-KEPT-COUNT AT EOJ AS A SANITY TEST.
009180 77  WS-CALL-COUNT             PIC 9(07)  COMP VALUE ZERO.
009200*
009300 01  PROGRAM-INDICATOR-SWITCHES.
009400     05  WS-BOM-EOF-SW             PIC X(03)  VALUE 'NO '.
009500         88  BOM-EOF                          VALUE 'YES'.
009600     05  WS-ABORT-SW               PIC X(03)  VALUE 'NO '.
009700         88  ABORT-RUN                        VALUE 'YES'.
009800     05  WS-CELL-FOUND-SW          PIC X(03)  VALUE 'NO '.
009900         88  CELL-IS-PRICED                   VALUE 'YES'.
010000     05  FILLER                    PIC X(09).
010100*
010200 01  WS-FIELDS.
010300     05  WS-BOMFILE-STATUS         PIC X(02)  VALUE SPACES.
010400     05  WS-REPORT-STATUS          PIC X(02)  VALUE SPACES.
010500     05  WS-REPORT-LINE-LEN        PIC 9(04)  COMP VALUE ZERO.
010600     05  WS-STRING-PTR             PIC 9(04)  COMP VALUE 1.
010700     05  FILLER                    PIC X(06).
010800*
010900*    RUN PARAMETERS - THE "SMALL PARAMETER MECHANISM" THIS SHOP
011000*    USES IN PLACE OF COMMAND-LINE ARGUMENTS.  CHANGE THE VALUE
011100*    CLAUSES BELOW (OR RECOMPILE WITH A REPLACING COPY) TO ALTER
011200*    A RUN'S SEARCH STRATEGY, MANUFACTURER-COLUMN CONFIGURATION,
011300*    OR BUILD-QUANTITY LIST.
011400 01  WS-RUN-PARMS.
011500     05  WS-SEARCH-STRATEGY        PIC X(11)  VALUE 'MPN_SKU_MFR'.
011600         88  STRAT-MPN-SKU-MFR                VALUE 'MPN_SKU_MFR'.
011700         88  STRAT-FUZZY                      VALUE 'FUZZY      '.
011900     05  WS-MFR-COLUMN-SW          PIC X(03)  VALUE 'YES'.
012000         88  WS-MFR-COLUMN-CONFIGURED         VALUE 'YES'.
012100     05  WS-BUILD-QTY-COUNT        PIC 9(02)  COMP VALUE 4.
012200     05  FILLER                    PIC X(08).
012300*
012400 01  WS-BUILD-QTY-AREA.
012500     05  WS-BUILD-QTY OCCURS 8 TIMES PIC 9(07) VALUE ZERO.
012510     05  FILLER                    PIC X(04).
012600 01  WS-BUILD-QTY-AREA-X REDEFINES WS-BUILD-QTY-AREA.
012700     05  WS-BUILD-QTY-X OCCURS 8 TIMES PIC X(07).
012710     05  FILLER                    PIC X(04).
012800*
012900 01  WS-GRAND-TOTALS.
013000     05  WS-GRAND-TOTAL OCCURS 8 TIMES PIC 9(09)V9(04)
013100                                       VALUE ZERO.
013110     05  FILLER                    PIC X(04).
013200 01  WS-GRAND-TOTALS-X REDEFINES WS-GRAND-TOTALS.
013300     05  WS-GRAND-TOTAL-X OCCURS 8 TIMES PIC X(13).
013310     05  FILLER                    PIC X(04).
013400*
013500 01  WS-ACCUMULATORS.
013600     05  WS-KEPT-COUNT             PIC 9(05)  COMP VALUE ZERO.
013700     05  WS-PRICED-COUNT           PIC 9(05)  COMP VALUE ZERO.
013800     05  WS-Q-IDX                  PIC 9(02)  COMP VALUE ZERO.
013900     05  WS-BRK-IDX                PIC 9(02)  COMP VALUE ZERO.
014000     05  WS-CELL-BEST-QTY          PIC 9(07)  COMP VALUE ZERO.
014100     05  FILLER                    PIC X(07).
014200*
014300 01  WS-CELL-FIELDS.
014400     05  WS-CELL-PER-UNIT          PIC 9(05)V9(04) VALUE ZERO.
014500     05  WS-CELL-TOTAL             PIC 9(09)V9(04) VALUE ZERO.
014600     05  FILLER                    PIC X(06).
014610*    HEX-DUMP OVERLAY OF THE CELL AREA - SYSTEMS PROGRAMMING ASKS
014620*    FOR THIS WHEN A PRICE CELL LOOKS WRONG ON THE REPORT.
014630 01  WS-CELL-FIELDS-X REDEFINES WS-CELL-FIELDS.
014640     05  WS-CELL-PER-UNIT-X        PIC X(09).
014650     05  WS-CELL-TOTAL-X           PIC X(13).
014660     05  FILLER                    PIC X(06).
014700*
014800*    EDIT FIELDS FOR THE COMMA-DELIMITED REPORT LINE.
014900 01  WS-EDIT-FIELDS.
015000     05  WS-EDIT-QTY               PIC Z(4)9.
015100     05  WS-EDIT-HDR-QTY           PIC Z(6)9.
015200     05  WS-EDIT-PER-UNIT          PIC Z(4)9.9(04).
015300     05  WS-EDIT-TOTAL             PIC Z(8)9.9(04).
015400     05  FILLER                    PIC X(10).
015500*
015600 01  WS-LOG-FIELDS.
015700     05  WS-LOG-MESSAGE            PIC X(40).
015800     05  WS-LOG-COUNT              PIC ZZZZ9.
015900     05  FILLER                    PIC X(09).
016000*
016100*    IN-CORE TABLE OF KEPT BOM LINE ITEMS AND, ONCE LOOKED UP,
016200*    THEIR PRICING.  LOADED IN INPUT ORDER - THE REPORT WALKS
016300*    THIS TABLE TOP TO BOTTOM, SO NO SORT IS NEEDED.
016400 01  WS-KEPT-ITEM-AREA.
016500     05  WS-KEPT-ITEM OCCURS 5000 TIMES INDEXED BY WS-KI-IDX.
016600         10  WS-KI-PART-NUMBER      PIC X(24).
016700         10  WS-KI-MANUFACTURER     PIC X(24).
016800         10  WS-KI-QUANTITY         PIC 9(05).
016900         10  WS-KI-FOUND-SW         PIC X(01).
017000             88  WS-KI-IS-FOUND             VALUE 'Y'.
017100         10  WS-KI-CATALOG-ID       PIC X(12).
017200         10  WS-KI-BREAK-COUNT      PIC 9(02).
017300         10  WS-KI-BREAK-TABLE OCCURS 10 TIMES.
017400             15  WS-KI-BREAK-QTY         PIC 9(07).
017500             15  WS-KI-BREAK-UNIT-PRICE  PIC 9(05)V9(04).
017510     05  FILLER                       PIC X(04).
017600*
017700*    PARAMETER AREA PASSED TO PRICELKP ON EACH CALL - SAME
017800*    LAYOUT AS PRICELKP'S OWN LINKAGE SECTION RECORD.
017900 01  LK-LOOKUP-PARMS.
018000     05  LK-PART-NUMBER            PIC X(24).
018100     05  LK-MANUFACTURER           PIC X(24).
018200     05  LK-MFR-USED-SW            PIC X(01).
018300         88  LK-MFR-USED                      VALUE 'Y'.
018400     05  LK-FOUND-SW               PIC X(01).
018500         88  LK-PRICE-FOUND                   VALUE 'Y'.
018600         88  LK-PRICE-NOT-FOUND               VALUE 'N'.
018700     05  LK-CATALOG-ID             PIC X(12).
018800     05  LK-BREAK-COUNT            PIC 9(02).
018900     05  LK-BREAK-TABLE OCCURS 10 TIMES.
019000         10  LK-BREAK-QTY              PIC 9(07).
019100         10  LK-BREAK-UNIT-PRICE       PIC 9(05)V9(04).
019200     05  FILLER                    PIC X(10).
019300*
019400******************************************************************
019500 PROCEDURE DIVISION.
019600******************************************************************
019700*
019800 000-MAIN.
019900*
020000     PERFORM 100-VALIDATE-CONFIG THRU 100-EXIT.
020100     IF ABORT-RUN
020200        GO TO 900-TERMINATE.
020300     OPEN INPUT  BOM-FILE.
020400     IF WS-BOMFILE-STATUS NOT = '00'
020500        DISPLAY 'COGSRPT - ERROR OPENING BOM-FILE. RC: '
020600                 WS-BOMFILE-STATUS
020700        MOVE 'YES' TO WS-ABORT-SW
020800        GO TO 900-TERMINATE.
020900     OPEN OUTPUT COGS-REPORT.
021000     IF WS-REPORT-STATUS NOT = '00'
021100        DISPLAY 'COGSRPT - ERROR OPENING COGS-REPORT. RC: '
021200                 WS-REPORT-STATUS
021300        MOVE 'YES' TO WS-ABORT-SW
021400        GO TO 900-TERMINATE.
021500     PERFORM 200-LOAD-BOM-FILE THRU 200-EXIT.
021600     PERFORM 300-LOOKUP-ALL-PRICES THRU 300-EXIT.
021700     PERFORM 320-CHECK-ANY-PRICED THRU 320-EXIT.
021800     IF ABORT-RUN
021900        GO TO 900-TERMINATE.
022000     PERFORM 400-WRITE-REPORT-BODY THRU 400-EXIT.
022100     PERFORM 500-WRITE-TOTALS-LINE THRU 500-EXIT.
022200     DISPLAY 'COGSRPT - COMPUTED COGS'.
022300*
022400 900-TERMINATE.
022500*
022600     IF WS-BOMFILE-STATUS = '00'
022700        CLOSE BOM-FILE.
022800     IF WS-REPORT-STATUS = '00'
022900        CLOSE COGS-REPORT.
023000     IF ABORT-RUN
023100        MOVE 16 TO RETURN-CODE
023200     ELSE
023300        MOVE ZERO TO RETURN-CODE.
023400     GOBACK.
023500*
023600******************************************************************
023700*    100 SERIES - RUN-PARAMETER VALIDATION
023800******************************************************************
023900 100-VALIDATE-CONFIG.
024000*
024100     MOVE 1 TO WS-BUILD-QTY(1).
024200     MOVE 10 TO WS-BUILD-QTY(2).
024300     MOVE 100 TO WS-BUILD-QTY(3).
024400     MOVE 1000 TO WS-BUILD-QTY(4).
024500     PERFORM 110-CHECK-STRATEGY THRU 110-EXIT.
024600*
024700 100-EXIT.
024800     EXIT.
024900*
025000 110-CHECK-STRATEGY.
025100*
025200     EVALUATE TRUE
025300         WHEN STRAT-MPN-SKU-MFR
025400             IF NOT WS-MFR-COLUMN-CONFIGURED
025500                DISPLAY 'COGSRPT - ERROR: STRATEGY MPN_SKU_MFR '
025600                    'REQUIRES A MANUFACTURER COLUMN'
025700                MOVE 'YES' TO WS-ABORT-SW
025800             END-IF
025900         WHEN STRAT-FUZZY
026000             CONTINUE
026300         WHEN OTHER
026400             DISPLAY 'COGSRPT - ERROR: INVALID SEARCH STRATEGY '
026500                 'CONFIGURED IN WS-SEARCH-STRATEGY'
026600             MOVE 'YES' TO WS-ABORT-SW
026700     END-EVALUATE.
026800*
026900 110-EXIT.
027000     EXIT.
027100*
027200******************************************************************
027300*    200 SERIES - BOM LOAD
027400******************************************************************
027500 200-LOAD-BOM-FILE.
027600*
027700     MOVE 'NO ' TO WS-BOM-EOF-SW.
027800     PERFORM 210-READ-BOM-RECORD THRU 210-EXIT.
027900     PERFORM 220-KEEP-BOM-RECORD THRU 220-EXIT
028000         UNTIL BOM-EOF.
028100     MOVE 'COGSRPT - COMPUTING COGS FOR PARTS' TO WS-LOG-MESSAGE.
028200     MOVE WS-KEPT-COUNT TO WS-LOG-COUNT.
028300     PERFORM 600-LOG-PROGRESS THRU 600-EXIT.
028400     MOVE 'COGSRPT - FETCHING PRICES FOR PARTS' TO WS-LOG-MESSAGE.
028500     PERFORM 600-LOG-PROGRESS THRU 600-EXIT.
028600*
028700 200-EXIT.
028800     EXIT.
028900*
029000 210-READ-BOM-RECORD.
029100*
029200     READ BOM-FILE INTO CB-BOM-RECORD
029300         AT END MOVE 'YES' TO WS-BOM-EOF-SW
029400         GO TO 210-EXIT.
029500*
029600 210-EXIT.
029700     EXIT.
029800*
029900 220-KEEP-BOM-RECORD.
030000*
030100     IF CB-PART-NUMBER NOT = SPACES
030200        IF WS-KEPT-COUNT < 5000
030300           ADD 1 TO WS-KEPT-COUNT
030400           SET WS-KI-IDX TO WS-KEPT-COUNT
030500           MOVE CB-PART-NUMBER   TO WS-KI-PART-NUMBER (WS-KI-IDX)
030600           MOVE CB-MANUFACTURER  TO
030700                                WS-KI-MANUFACTURER (WS-KI-IDX)
030800           MOVE CB-QUANTITY      TO WS-KI-QUANTITY (WS-KI-IDX)
030810           MOVE SPACES           TO WS-KI-CATALOG-ID (WS-KI-IDX)
030820           MOVE ZERO             TO WS-KI-BREAK-COUNT (WS-KI-IDX)
030900           MOVE 'N'              TO WS-KI-FOUND-SW (WS-KI-IDX)
031000        ELSE
031100           DISPLAY 'COGSRPT - BOM TABLE FULL, LINE ITEM SKIPPED: '
031200                    CB-PART-NUMBER ' QTY=' CB-QUANTITY-X
031300        END-IF
031400     END-IF.
031500     PERFORM 210-READ-BOM-RECORD THRU 210-EXIT.
031600*
031700 220-EXIT.
031800     EXIT.
031900*
032000******************************************************************
032100*    300 SERIES - PRICE LOOKUP PASS
032200******************************************************************
032300 300-LOOKUP-ALL-PRICES.
032400*
032500     IF WS-KEPT-COUNT > 0
032600        PERFORM 310-LOOKUP-ONE-PART THRU 310-EXIT
032700            VARYING WS-KI-IDX FROM 1 BY 1
032800            UNTIL WS-KI-IDX > WS-KEPT-COUNT.
032900     MOVE 'COGSRPT - FOUND PRICES FOR PARTS' TO WS-LOG-MESSAGE.
033000     MOVE WS-PRICED-COUNT TO WS-LOG-COUNT.
033100     PERFORM 600-LOG-PROGRESS THRU 600-EXIT.
033110     IF SW-COGSRPT-VERBOSE-SWITCH
033120        MOVE 'COGSRPT - PRICELKP CALLS MADE' TO WS-LOG-MESSAGE
033130        MOVE WS-CALL-COUNT TO WS-LOG-COUNT
033140        PERFORM 600-LOG-PROGRESS THRU 600-EXIT.
033200*
033300 300-EXIT.
033400     EXIT.
033500*
033600 310-LOOKUP-ONE-PART.
033700*
033800     MOVE WS-KI-PART-NUMBER (WS-KI-IDX)  TO LK-PART-NUMBER.
033900     MOVE WS-KI-MANUFACTURER (WS-KI-IDX) TO LK-MANUFACTURER.
034000     IF STRAT-MPN-SKU-MFR
034100        MOVE 'Y' TO LK-MFR-USED-SW
034200     ELSE
034300        MOVE 'N' TO LK-MFR-USED-SW.
034400     MOVE 'N' TO LK-FOUND-SW.
034410     ADD 1 TO WS-CALL-COUNT.
034500     CALL 'PRICELKP' USING LK-LOOKUP-PARMS.
034600     IF LK-PRICE-FOUND AND LK-BREAK-COUNT > 0
034700        MOVE 'Y' TO WS-KI-FOUND-SW (WS-KI-IDX)
034800        MOVE LK-CATALOG-ID  TO WS-KI-CATALOG-ID (WS-KI-IDX)
034900        MOVE LK-BREAK-COUNT TO WS-KI-BREAK-COUNT (WS-KI-IDX)
035000        MOVE LK-BREAK-TABLE TO WS-KI-BREAK-TABLE (WS-KI-IDX)
035100        ADD 1 TO WS-PRICED-COUNT
035200     ELSE
035300        MOVE 'N' TO WS-KI-FOUND-SW (WS-KI-IDX).
035400*
035500 310-EXIT.
035600     EXIT.
035700*
035800 320-CHECK-ANY-PRICED.
035900*
036000     IF WS-PRICED-COUNT = 0
036100        DISPLAY 'COGSRPT - NO PRICES FOUND FOR ANY PARTS'
036200        MOVE 'YES' TO WS-ABORT-SW.
036300*
036400 320-EXIT.
036500     EXIT.
036600*
036700******************************************************************
036800*    400 SERIES - REPORT PASS
036900******************************************************************
037000 400-WRITE-REPORT-BODY.
037100*
037200     PERFORM 410-WRITE-HEADER-LINE THRU 410-EXIT.
037300     IF WS-KEPT-COUNT > 0
037400        PERFORM 420-BUILD-DETAIL-LINE THRU 420-EXIT
037500            VARYING WS-KI-IDX FROM 1 BY 1
037600            UNTIL WS-KI-IDX > WS-KEPT-COUNT.
037700*
037800 400-EXIT.
037900     EXIT.
038000*
038100 410-WRITE-HEADER-LINE.
038200*
038300     MOVE SPACES TO COGS-REPORT-RECORD.
038400     MOVE 1 TO WS-STRING-PTR.
038500     STRING 'Part Number' DELIMITED BY SIZE
038600         INTO COGS-REPORT-RECORD
038700         WITH POINTER WS-STRING-PTR.
038800     IF WS-MFR-COLUMN-CONFIGURED
038900        STRING ',Manufacturer' DELIMITED BY SIZE
039000            INTO COGS-REPORT-RECORD
039100            WITH POINTER WS-STRING-PTR.
039200     STRING ',Cofactr ID,Quantity' DELIMITED BY SIZE
039300         INTO COGS-REPORT-RECORD
039400         WITH POINTER WS-STRING-PTR.
039500     PERFORM 415-BUILD-HEADER-QTY-CELL THRU 415-EXIT
039600         VARYING WS-Q-IDX FROM 1 BY 1
039700         UNTIL WS-Q-IDX > WS-BUILD-QTY-COUNT.
039800     COMPUTE WS-REPORT-LINE-LEN = WS-STRING-PTR - 1.
039900     WRITE COGS-REPORT-RECORD.
040000*
040100 410-EXIT.
040200     EXIT.
040300*
040400 415-BUILD-HEADER-QTY-CELL.
040500*
040600     MOVE WS-BUILD-QTY (WS-Q-IDX) TO WS-EDIT-HDR-QTY.
040700     STRING ',Per Unit at ' DELIMITED BY SIZE
040800            WS-EDIT-HDR-QTY DELIMITED BY SIZE
040900            ',Total at '    DELIMITED BY SIZE
041000            WS-EDIT-HDR-QTY DELIMITED BY SIZE
041100         INTO COGS-REPORT-RECORD
041200         WITH POINTER WS-STRING-PTR.
041300*
041400 415-EXIT.
041500     EXIT.
041600*
041700 420-BUILD-DETAIL-LINE.
041800*
041900     MOVE SPACES TO COGS-REPORT-RECORD.
042000     MOVE 1 TO WS-STRING-PTR.
042100     STRING WS-KI-PART-NUMBER (WS-KI-IDX) DELIMITED BY SIZE
042200         INTO COGS-REPORT-RECORD
042300         WITH POINTER WS-STRING-PTR.
042400     IF WS-MFR-COLUMN-CONFIGURED
042500        STRING ',' DELIMITED BY SIZE
042600               WS-KI-MANUFACTURER (WS-KI-IDX) DELIMITED BY SIZE
042700            INTO COGS-REPORT-RECORD
042800            WITH POINTER WS-STRING-PTR.
042900     STRING ',' DELIMITED BY SIZE
043000            WS-KI-CATALOG-ID (WS-KI-IDX) DELIMITED BY SIZE
043100         INTO COGS-REPORT-RECORD
043200         WITH POINTER WS-STRING-PTR.
043300     MOVE WS-KI-QUANTITY (WS-KI-IDX) TO WS-EDIT-QTY.
043400     STRING ',' DELIMITED BY SIZE
043500            WS-EDIT-QTY DELIMITED BY SIZE
043600         INTO COGS-REPORT-RECORD
043700         WITH POINTER WS-STRING-PTR.
043800     PERFORM 425-BUILD-QTY-CELL THRU 425-EXIT
043900         VARYING WS-Q-IDX FROM 1 BY 1
044000         UNTIL WS-Q-IDX > WS-BUILD-QTY-COUNT.
044100     COMPUTE WS-REPORT-LINE-LEN = WS-STRING-PTR - 1.
044200     WRITE COGS-REPORT-RECORD.
044300*
044400 420-EXIT.
044500     EXIT.
044600*
044700 425-BUILD-QTY-CELL.
044800*
044900     PERFORM 430-SELECT-BREAKPOINT THRU 430-EXIT.
045000     IF CELL-IS-PRICED
045100        COMPUTE WS-CELL-TOTAL =
045200            WS-CELL-PER-UNIT * WS-KI-QUANTITY (WS-KI-IDX)
045300        ADD WS-CELL-TOTAL TO WS-GRAND-TOTAL (WS-Q-IDX)
045400        MOVE WS-CELL-PER-UNIT TO WS-EDIT-PER-UNIT
045500        MOVE WS-CELL-TOTAL    TO WS-EDIT-TOTAL
045600        STRING ',' DELIMITED BY SIZE
045700               WS-EDIT-PER-UNIT DELIMITED BY SIZE
045800               ',' DELIMITED BY SIZE
045900               WS-EDIT-TOTAL DELIMITED BY SIZE
046000            INTO COGS-REPORT-RECORD
046100            WITH POINTER WS-STRING-PTR
046200     ELSE
046300        STRING ',,' DELIMITED BY SIZE
046400            INTO COGS-REPORT-RECORD
046500            WITH POINTER WS-STRING-PTR.
046600*
046700 425-EXIT.
046800     EXIT.
046900*
047000******************************************************************
047100*    430 SERIES - BREAKPOINT SELECTION RULE
047200*    CHOOSES THE LARGEST BREAKPOINT QUANTITY <= THE BUILD
047300*    QUANTITY.  THE COMPARISON USES THE BUILD QUANTITY ITSELF,
047400*    NOT THE BUILD QUANTITY TIMES THE PART'S PER-BOARD QUANTITY.
047500******************************************************************
047600 430-SELECT-BREAKPOINT.
047700*
047800     MOVE 'NO ' TO WS-CELL-FOUND-SW.
047900     MOVE ZERO TO WS-CELL-PER-UNIT.
048000     MOVE ZERO TO WS-CELL-BEST-QTY.
048100     IF WS-KI-IS-FOUND (WS-KI-IDX)
048200        PERFORM 432-SCAN-ONE-BREAK THRU 432-EXIT
048300            VARYING WS-BRK-IDX FROM 1 BY 1
048400            UNTIL WS-BRK-IDX > WS-KI-BREAK-COUNT (WS-KI-IDX).
048500*
048600 430-EXIT.
048700     EXIT.
048800*
048900 432-SCAN-ONE-BREAK.
049000*
049100     IF WS-KI-BREAK-QTY (WS-KI-IDX, WS-BRK-IDX) <=
049200                                     WS-BUILD-QTY (WS-Q-IDX)
049300        IF WS-KI-BREAK-QTY (WS-KI-IDX, WS-BRK-IDX) >=
049400                                        WS-CELL-BEST-QTY
049500           MOVE WS-KI-BREAK-QTY (WS-KI-IDX, WS-BRK-IDX)
049600               TO WS-CELL-BEST-QTY
049700           MOVE WS-KI-BREAK-UNIT-PRICE (WS-KI-IDX, WS-BRK-IDX)
049800               TO WS-CELL-PER-UNIT
049900           MOVE 'YES' TO WS-CELL-FOUND-SW.
050000*
050100 432-EXIT.
050200     EXIT.
050300*
050400******************************************************************
050500*    500 SERIES - GRAND TOTALS LINE
050600******************************************************************
050700 500-WRITE-TOTALS-LINE.
050800*
050900     MOVE SPACES TO COGS-REPORT-RECORD.
051000     MOVE 1 TO WS-STRING-PTR.
051100     STRING 'Totals' DELIMITED BY SIZE
051200         INTO COGS-REPORT-RECORD
051300         WITH POINTER WS-STRING-PTR.
051400     IF WS-MFR-COLUMN-CONFIGURED
051500        STRING ',' DELIMITED BY SIZE
051600            INTO COGS-REPORT-RECORD
051700            WITH POINTER WS-STRING-PTR.
051800     STRING ',,' DELIMITED BY SIZE
051900         INTO COGS-REPORT-RECORD
052000         WITH POINTER WS-STRING-PTR.
052100     PERFORM 510-BUILD-TOTALS-CELL THRU 510-EXIT
052200         VARYING WS-Q-IDX FROM 1 BY 1
052300         UNTIL WS-Q-IDX > WS-BUILD-QTY-COUNT.
052400     COMPUTE WS-REPORT-LINE-LEN = WS-STRING-PTR - 1.
052500     WRITE COGS-REPORT-RECORD.
052600*
052700 500-EXIT.
052800     EXIT.
052900*
053000 510-BUILD-TOTALS-CELL.
053100*
053200     MOVE WS-GRAND-TOTAL (WS-Q-IDX) TO WS-EDIT-TOTAL.
053300     STRING ',,' DELIMITED BY SIZE
053400            WS-EDIT-TOTAL DELIMITED BY SIZE
053500         INTO COGS-REPORT-RECORD
053600         WITH POINTER WS-STRING-PTR.
053700*
053800 510-EXIT.
053900     EXIT.
054000*
054100******************************************************************
054200*    600 SERIES - DIAGNOSTIC LOG
054300******************************************************************
054400 600-LOG-PROGRESS.
054500*
054600     DISPLAY WS-LOG-MESSAGE ' ' WS-LOG-COUNT.
054700*
054800 600-EXIT.
054900     EXIT.
