000100*****************************************************************
000200*    COGSPRC  -  PART PRICING CATALOG RECORD                     *
000300*                                                                *
000400*    ONE ENTRY PER PART AS EXTRACTED FROM THE PRICING CATALOG    *
000500*    FEED.  CARRIES UP TO 10 QUANTITY-BREAKPOINT / UNIT-PRICE    *
000600*    PAIRS.  UNUSED BREAKPOINT SLOTS ARE LEFT BLANK/ZERO BY THE   *
000700*    EXTRACT - SEE CB-BREAK-COUNT FOR HOW MANY ARE LIVE.         *
000800*    LIKE COGSBOM, THIS IS A FIXED INTERCHANGE LAYOUT WITH NO    *
000900*    SPARE BYTES RESERVED.                                       *
001000*****************************************************************
001100 01  CP-PRICE-RECORD.
001200     05  CP-PART-NUMBER            PIC X(24).
001300     05  CP-MANUFACTURER           PIC X(24).
001400     05  CP-CATALOG-ID             PIC X(12).
001500     05  CP-BREAK-COUNT            PIC 9(02).
001600     05  CP-BREAK-TABLE OCCURS 10 TIMES.
001700         10  CP-BREAK-QTY          PIC 9(07).
001800         10  CP-BREAK-UNIT-PRICE   PIC 9(05)V9(04).
