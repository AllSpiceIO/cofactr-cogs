000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRICELKP.
000300 AUTHOR.        R T MULKEY.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  03/11/87.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    PRICELKP IS THE PRICE-LOOKUP SERVICE FOR THE BOM COGS
001300*    REPORT RUN (SEE COGSRPT).  IT IS CALLED ONCE PER KEPT BOM
001400*    LINE ITEM AND RETURNS EITHER A CATALOG ID PLUS A SET OF
001500*    QUANTITY-BREAKPOINT / UNIT-PRICE PAIRS, OR A "NOT FOUND"
001600*    INDICATION.  THE CATALOG USED TO BE FETCHED OVER THE WIRE
001700*    FROM THE PRICING VENDOR'S LOOKUP SERVICE - THAT CALL IS
001800*    GONE NOW; WE PULL THE SAME CATALOG FROM THE NIGHTLY EXTRACT
001900*    FILE AND HOLD IT IN STORAGE FOR THE DURATION OF THE RUN.
002000*
002100*    ON THE FIRST CALL OF A RUN THE CATALOG EXTRACT IS LOADED
002200*    INTO THE WS-PRICE-ENTRY TABLE AND THE FILE IS CLOSED.  ON
002300*    EVERY CALL (INCLUDING THE FIRST) THE TABLE IS SEARCHED FOR
002400*    THE CALLER'S PART NUMBER, AND MANUFACTURER IF THE CALLER
002500*    SAYS THE SEARCH STRATEGY IS MANUFACTURER-AWARE.
002600*
002700*    A PART NUMBER BEGINNING WITH THE LITERAL "NOTAPART" IS A
002800*    TEST/PLACEHOLDER LINE ITEM - IT IS NEVER PRICED, AND NEVER
002900*    EVEN REACHES THE TABLE SEARCH.
003000******************************************************************
003100*
003200*    CHANGE LOG.
003300*    ----------------------------------------------------------
003400*    03/11/87  RTM  0000  ORIGINAL PROGRAM - PRODUCT SERVICE-
003500*                         CALL STATISTICS SUBROUTINE (SAMOS3).
003600*    09/02/88  RTM  1007  ADDED CRUNCH-LOOP STYLE STATS AVG/MIN/
003700*                         MAX AS REQUESTED BY PERFORMANCE LAB.
003800*    05/14/90  DWN  1122  CLEANED UP COMP-3 USAGE ON ACCUMULATORS.
003900*    02/19/93  DWN  1240  STANDARDIZED FIRST-TIME-SWITCH NAMING.
004000*    11/30/96  PJK  1355  MINOR COMMENT CLEANUP FOR AUDIT REVIEW.
004100*    08/04/98  PJK  1401  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN
004200*                         THIS MODULE.  NO CHANGE REQUIRED.
004300*    06/23/02  LGM  1710  REPURPOSED AS COST SERVICE GATEWAY PER
004400*                         THE ELECTRONICS PROCUREMENT PROJECT -
004500*                         DROPPED SERVICE-CALL STATISTICS, ADDED
004600*                         CATALOG TABLE LOAD AND NOTAPART TEST.
004700*    06/24/02  LGM  1710  ADDED MANUFACTURER-AWARE SEARCH KEY.
004800*    07/02/02  LGM  1714  ADDED MISS WARNING DISPLAY PER QA.
004900*    09/15/04  CAH  1822  RAISED TABLE SIZE 1000 TO 3000 ROWS -
005000*                         CATALOG EXTRACT GREW PAST LIMIT.
005100*    04/01/08  CAH  1960  ADDED TRACE SWITCH (UPSI-0) FOR FLOOR
005200*                         SUPPORT DURING CUTOVER WEEK.
005210*    11/14/09  CAH  2003  FD PRICE-FILE RECORD CONTAINS CLAUSE
005220*                         WAS STILL SET TO THE OLD 172-BYTE
005230*                         EPSMORT LAYOUT - CORRECTED TO 222 TO
005240*                         MATCH CP-PRICE-RECORD.  ALSO PUT BOTH
005250*                         KEY PARTS (PART NUMBER AND MFR) ON THE
005260*                         TABLE-MISS WARNING, NOT JUST THE PART
005270*                         NUMBER, PER QA REQUEST 2003.
005280*    01/11/10  CAH  2011  ADDED WS-SEARCH-COUNT (77-LEVEL) TO
005281*                         COUNT TABLE SEARCHES MADE THIS RUN,
005282*                         DISPLAYED AT EOJ FOR THE SAME SANITY
005283*                         CHECK ADDED TO COGSRPT THIS REQUEST.
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-390.
005700 OBJECT-COMPUTER.   IBM-390.
005800 SPECIAL-NAMES.
005900     UPSI-0 IS SW-PRICE-TRACE-SWITCH.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PRICE-FILE ASSIGN TO UT-S-PRICEFIL
006400         FILE STATUS IS WS-PRICEFILE-STATUS.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900 FD  PRICE-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 222 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS CP-PRICE-RECORD.
007500     COPY COGSPRC.
007600*
007700 WORKING-STORAGE SECTION.
007750*
007760*    STANDALONE COUNTER - NUMBER OF TABLE SEARCHES PERFORMED THIS
007770*    RUN (I.E. NUMBER OF TIMES THIS SUBROUTINE WAS CALLED).
007780 77  WS-SEARCH-COUNT           PIC 9(07)  COMP VALUE ZERO.
007800*
007900 01  PROGRAM-INDICATOR-SWITCHES.
008000     05  WS-FIRST-TIME-SW          PIC X(03)  VALUE 'YES'.
008100         88  FIRST-TIME-CALL                  VALUE 'YES'.
008200     05  WS-PRICEFILE-EOF-SW       PIC X(03)  VALUE 'NO '.
008300         88  PRICEFILE-EOF                    VALUE 'YES'.
008400     05  WS-NOTAPART-SW            PIC X(03)  VALUE 'NO '.
008500         88  IS-NOTAPART-PREFIX               VALUE 'YES'.
008510     05  FILLER                    PIC X(08).
008600*
008700 01  WS-FIELDS.
008800     05  WS-PRICEFILE-STATUS       PIC X(02)  VALUE SPACES.
008900     05  WS-SEARCH-PART-NUMBER     PIC X(24)  VALUE SPACES.
009000     05  WS-SEARCH-MANUFACTURER    PIC X(24)  VALUE SPACES.
009010     05  FILLER                    PIC X(06).
009100*
009200*    PREFIX TEST AREA FOR THE "NOTAPART" RULE - OVERLAYS THE
009300*    PART NUMBER AS AN 8-BYTE PREFIX PLUS THE REMAINDER.
009400 01  WS-PART-PREFIX-TEST.
009500     05  WS-PART-PREFIX-8          PIC X(08).
009600     05  FILLER                    PIC X(16).
009700 01  WS-PART-PREFIX-TEST-R REDEFINES WS-PART-PREFIX-TEST
009800                                     PIC X(24).
009900*
010000 01  WS-EDIT-FIELDS.
010100     05  WS-EDIT-BREAK-COUNT       PIC 9(02)  VALUE ZERO.
010200     05  WS-EDIT-BREAK-COUNT-R REDEFINES WS-EDIT-BREAK-COUNT
010300                                     PIC X(02).
010400     05  WS-EDIT-LOOKUP-CTR        PIC ZZZZ9.
010500     05  WS-EDIT-LOOKUP-CTR-R REDEFINES WS-EDIT-LOOKUP-CTR
010600                                     PIC X(05).
010700     05  FILLER                    PIC X(10).
010800*
010900 01  WS-ACCUMULATORS.
011000     05  WS-PRICETABLE-COUNT       PIC 9(05)  COMP-3 VALUE ZERO.
011100     05  WS-LOOKUP-CTR             PIC 9(07)  COMP-3 VALUE ZERO.
011200     05  WS-MISS-CTR               PIC 9(07)  COMP-3 VALUE ZERO.
011300     05  FILLER                    PIC X(04).
011400*
011500*    IN-CORE PRICE CATALOG TABLE, LOADED ONCE ON THE FIRST CALL
011600*    OF A RUN AND HELD FOR SUBSEQUENT CALLS.
011700 01  WS-PRICE-TABLE-AREA.
011800     05  WS-PRICE-ENTRY OCCURS 3000 TIMES
011900                         INDEXED BY WS-PT-IDX.
012000         10  WS-PT-PART-NUMBER     PIC X(24).
012100         10  WS-PT-MANUFACTURER    PIC X(24).
012200         10  WS-PT-CATALOG-ID      PIC X(12).
012300         10  WS-PT-BREAK-COUNT     PIC 9(02).
012400         10  WS-PT-BREAK-TABLE OCCURS 10 TIMES.
012500             15  WS-PT-BREAK-QTY         PIC 9(07).
012600             15  WS-PT-BREAK-UNIT-PRICE  PIC 9(05)V9(04).
012610     05  FILLER                    PIC X(04).
012700*
012800*    TWO VALUE SLOTS - THE MISS WARNING NEEDS BOTH HALVES OF THE
012810*    SEARCH KEY (PART NUMBER AND MANUFACTURER), NOT JUST ONE.
012820 01  DISPLAY-LINE.
012900     05  DISP-MESSAGE              PIC X(45).
013000     05  DISP-VALUE-1              PIC X(24).
013010     05  DISP-VALUE-2              PIC X(24).
013020     05  FILLER                    PIC X(07).
013100*
013200 LINKAGE SECTION.
013300*
013400 01  LK-LOOKUP-PARMS.
013500     05  LK-PART-NUMBER            PIC X(24).
013600     05  LK-MANUFACTURER           PIC X(24).
013700     05  LK-MFR-USED-SW            PIC X(01).
013800         88  LK-MFR-USED                      VALUE 'Y'.
013900     05  LK-FOUND-SW               PIC X(01).
014000         88  LK-PRICE-FOUND                   VALUE 'Y'.
014100         88  LK-PRICE-NOT-FOUND               VALUE 'N'.
014200     05  LK-CATALOG-ID             PIC X(12).
014300     05  LK-BREAK-COUNT            PIC 9(02).
014400     05  LK-BREAK-TABLE OCCURS 10 TIMES.
014500         10  LK-BREAK-QTY              PIC 9(07).
014600         10  LK-BREAK-UNIT-PRICE       PIC 9(05)V9(04).
014700     05  FILLER                    PIC X(10).
014800*
014900******************************************************************
015000 PROCEDURE DIVISION USING LK-LOOKUP-PARMS.
015100******************************************************************
015200*
015300 000-MAIN.
015400*
015500     IF FIRST-TIME-CALL
015600        PERFORM 100-LOAD-PRICE-TABLE-ONCE THRU 100-EXIT
015700        MOVE 'NO ' TO WS-FIRST-TIME-SW.
015800     PERFORM 200-SEARCH-PRICE-TABLE THRU 200-EXIT.
015900     GOBACK.
016000*
016100 100-LOAD-PRICE-TABLE-ONCE.
016200*
016300     INITIALIZE WS-PRICE-TABLE-AREA.
016400     OPEN INPUT PRICE-FILE.
016500     IF WS-PRICEFILE-STATUS NOT = '00'
016600        DISPLAY 'PRICELKP - ERROR OPENING PRICE-FILE. RC: '
016700                 WS-PRICEFILE-STATUS
016800        MOVE 16 TO RETURN-CODE
016900        GO TO 100-EXIT.
017000     MOVE 'NO ' TO WS-PRICEFILE-EOF-SW.
017100     PERFORM 110-READ-PRICE-RECORD THRU 110-EXIT
017200        UNTIL PRICEFILE-EOF.
017300     CLOSE PRICE-FILE.
017400*
017500 100-EXIT.
017600     EXIT.
017700*
017800 110-READ-PRICE-RECORD.
017900*
018000     READ PRICE-FILE INTO CP-PRICE-RECORD
018100         AT END MOVE 'YES' TO WS-PRICEFILE-EOF-SW
018200         GO TO 110-EXIT.
018300     IF WS-PRICETABLE-COUNT < 3000
018400        ADD 1 TO WS-PRICETABLE-COUNT
018500        SET WS-PT-IDX TO WS-PRICETABLE-COUNT
018600        MOVE CP-PART-NUMBER  TO WS-PT-PART-NUMBER (WS-PT-IDX)
018700        MOVE CP-MANUFACTURER TO WS-PT-MANUFACTURER (WS-PT-IDX)
018800        MOVE CP-CATALOG-ID   TO WS-PT-CATALOG-ID (WS-PT-IDX)
018900        MOVE CP-BREAK-COUNT  TO WS-PT-BREAK-COUNT (WS-PT-IDX)
019000        MOVE CP-BREAK-TABLE  TO WS-PT-BREAK-TABLE (WS-PT-IDX)
019100     ELSE
019200        DISPLAY 'PRICELKP - CATALOG TABLE FULL, ENTRY SKIPPED: '
019300                 CP-PART-NUMBER.
019400*
019500 110-EXIT.
019600     EXIT.
019700*
019800 200-SEARCH-PRICE-TABLE.
019900*
020000     ADD 1 TO WS-LOOKUP-CTR.
020010     ADD 1 TO WS-SEARCH-COUNT.
020100     MOVE 'N' TO LK-FOUND-SW.
020200     PERFORM 250-CHECK-NOTAPART THRU 250-EXIT.
020300     IF IS-NOTAPART-PREFIX
020400        ADD 1 TO WS-MISS-CTR
020500        GO TO 200-EXIT.
020600     PERFORM 210-BUILD-SEARCH-KEY THRU 210-EXIT.
020700     SET WS-PT-IDX TO 1.
020800     SEARCH WS-PRICE-ENTRY
020900         AT END
021000             ADD 1 TO WS-MISS-CTR
021100             MOVE 'PRICELKP - NO RESULTS FOUND FOR '
021200                 TO DISP-MESSAGE
021210             MOVE WS-SEARCH-PART-NUMBER  TO DISP-VALUE-1
021220             MOVE WS-SEARCH-MANUFACTURER TO DISP-VALUE-2
021400             DISPLAY DISPLAY-LINE
021500         WHEN WS-PT-PART-NUMBER (WS-PT-IDX)  =
021600                                       WS-SEARCH-PART-NUMBER
021700          AND WS-PT-MANUFACTURER (WS-PT-IDX) =
021800                                       WS-SEARCH-MANUFACTURER
021900             MOVE 'Y' TO LK-FOUND-SW
022000             MOVE WS-PT-CATALOG-ID (WS-PT-IDX)  TO LK-CATALOG-ID
022100             MOVE WS-PT-BREAK-COUNT (WS-PT-IDX) TO LK-BREAK-COUNT
022200             MOVE WS-PT-BREAK-TABLE (WS-PT-IDX) TO LK-BREAK-TABLE.
022300     IF SW-PRICE-TRACE-SWITCH AND LK-PRICE-FOUND
022400        MOVE 'PRICELKP - TRACE: PRICED PART: '  TO DISP-MESSAGE
022410        MOVE LK-PART-NUMBER TO DISP-VALUE-1
022500        MOVE LK-CATALOG-ID TO DISP-VALUE-2
022600        DISPLAY DISPLAY-LINE.
022700*
022800 200-EXIT.
022900     EXIT.
023000*
023100 210-BUILD-SEARCH-KEY.
023200*
023300     MOVE LK-PART-NUMBER TO WS-SEARCH-PART-NUMBER.
023400     IF LK-MFR-USED AND LK-MANUFACTURER NOT = SPACES
023500        MOVE LK-MANUFACTURER TO WS-SEARCH-MANUFACTURER
023600     ELSE
023700        MOVE SPACES TO WS-SEARCH-MANUFACTURER.
023800*
023900 210-EXIT.
024000     EXIT.
024100*
024200 250-CHECK-NOTAPART.
024300*
024400     MOVE 'NO ' TO WS-NOTAPART-SW.
024500     MOVE LK-PART-NUMBER TO WS-PART-PREFIX-TEST.
024600     IF WS-PART-PREFIX-8 = 'NOTAPART'
024700        MOVE 'YES' TO WS-NOTAPART-SW.
024800*
024900 250-EXIT.
025000     EXIT.
